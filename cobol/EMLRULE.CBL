000100*
000200 IDENTIFICATION DIVISION.
000300*
000400 PROGRAM-ID.    EMLRULE.
000500*
000600 AUTHOR.        J. R. HASKELL.
000700*
000800 INSTALLATION.  MAILROOM BATCH SYSTEMS GROUP.
000900*
001000 DATE-WRITTEN.  03/22/88.
001100*
001200 DATE-COMPILED.
001300*
001400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001500*
001600*        *******************************
001700*        *                             *
001800*        *   MAILROOM BATCH SYSTEMS    *
001900*        *   329 CARRIER WAY           *
002000*        *   SPRINGDALE, OH 45246      *
002100*        *       513-555-0142          *
002200*        *                             *
002300*        *******************************
002400*
002500*****************************************************************
002600*                                                               *
002700*   EMLRULE  -  MAIL RULE SET PROCESSOR                         *
002800*                                                               *
002900*   LOADS A RULE SET (A LIST OF FIELD/PREDICATE/VALUE            *
003000*   CONDITIONS COMBINED UNDER AN ALL/ANY POLICY, PLUS A LIST OF  *
003100*   ACTIONS), READS EVERY EMAIL IN THE EMAIL STORE, EVALUATES    *
003200*   THE RULE SET AGAINST EACH ONE, AND FOR EVERY EMAIL THAT      *
003300*   MATCHES WRITES THE RULE SET'S ACTIONS TO THE ACTION LOG.     *
003400*   A MOVE-TO-MAILBOX ACTION IS RESOLVED AGAINST THE LABEL        *
003500*   CATALOG FIRST, CREATING A NEW CATALOG ENTRY WHEN THE         *
003600*   FOLDER NAME IS NOT ALREADY ON FILE.                          *
003700*                                                                *
003800*****************************************************************
003900*
004000*                         CHANGE LOG
004100*
004200*    DATE      PGMR  REQUEST    DESCRIPTION
004300*    --------  ----  ---------  ------------------------------
004400*    03/22/88  JRH   ENQ-1141   ORIGINAL PROGRAM.
004500*    02/06/91  JRH   ENQ-1204   ADDED "DOES NOT CONTAIN" AND
004600*                               "DOES NOT EQUAL" PREDICATES.
004700*    07/19/94  DPK   ENQ-1299   ADDED RULECTL CONTROL CARD SO
004800*                               THE "CURRENT DATE" FOR AGE
004900*                               COMPARISONS COMES FROM A CARD
005000*                               INSTEAD OF THE SYSTEM CLOCK, FOR
005100*                               REPRODUCIBLE RERUNS.
005200*    09/27/96  DPK   ENQ-1341   CHANGED MONTH-UNIT THRESHOLD TO
005300*                               A FLAT 30 DAYS/MONTH, MATCHING
005400*                               OPERATIONS' REQUEST - NO MORE
005500*                               CALENDAR-MONTH ARITHMETIC.
005600*    01/18/99  MTC   ENQ-1402   Y2K - ABS-DAY-NUMBER ROUTINE
005700*                               REWORKED TO CARRY A FULL 4-DIGIT
005800*                               YEAR THROUGHOUT; OLD ROUTINE
005900*                               ASSUMED 19XX.
006000*    04/05/01  MTC   ENQ-1456   REVIEWED 01-LEVELS FOR TRAILING
006100*                               FILLER PER SHOP STANDARDS;
006200*                               EMAIL-STORE, LABEL-CAT AND
006300*                               ACTION-LOG RECORDS LEFT WITHOUT
006400*                               ONE - ALREADY AT AGREED
006500*                               INTERCHANGE WIDTH.
006600*    11/02/05  RTS   ENQ-1520   LABEL CATALOG TABLE RAISED FROM
006700*                               200 TO 500 ENTRIES.
006800*
006900 ENVIRONMENT DIVISION.
007000*
007100 CONFIGURATION SECTION.
007200*
007300 SOURCE-COMPUTER.   IBM-370.
007400 OBJECT-COMPUTER.   IBM-370.
007500 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
007600*
007700 INPUT-OUTPUT SECTION.
007800*
007900 FILE-CONTROL.
008000*
008100     SELECT RULE-CTL-FILE    ASSIGN TO RULECTL
008200            ORGANIZATION IS SEQUENTIAL
008300            FILE STATUS IS WS-RULE-CTL-STATUS.
008400*
008500     SELECT RULE-SET-FILE    ASSIGN TO RULESET
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS IS WS-RULE-SET-STATUS.
008800*
008900     SELECT EMAIL-STORE-FILE ASSIGN TO EMLSTORE
009000            ORGANIZATION IS SEQUENTIAL
009100            FILE STATUS IS WS-EMLSTORE-STATUS.
009200*
009300     SELECT LABEL-CAT-FILE   ASSIGN TO LABELCAT
009400            ORGANIZATION IS SEQUENTIAL
009500            FILE STATUS IS WS-LABELCAT-STATUS.
009600*
009700     SELECT ACTION-LOG-FILE  ASSIGN TO ACTLOG
009800            ORGANIZATION IS SEQUENTIAL
009900            FILE STATUS IS WS-ACTLOG-STATUS.
010000*
010100     SELECT RUN-RPT-FILE     ASSIGN TO RUNRPT
010200            ORGANIZATION IS LINE SEQUENTIAL
010300            FILE STATUS IS WS-RUNRPT-STATUS.
010400*
010500 I-O-CONTROL.
010600*
010700 DATA DIVISION.
010800*
010900 FILE SECTION.
011000*
011100 FD  RULE-CTL-FILE
011200     RECORDING MODE IS F.
011300*
011400 01  RULE-CTL-RECORD.
011500     05  RCT-CURRENT-DATE        PIC  9(08).
011600     05  RCT-CURRENT-TIME        PIC  9(06).
011700     05      FILLER              PIC  X(66).
011800*
011900*    ALPHA OVERLAY OF THE CONTROL CARD, FOR SYSOUT ECHO ONLY.
012000*
012100 01  RULE-CTL-RECORD-ALPHA REDEFINES RULE-CTL-RECORD.
012200     05  RCT-RECORD-TEXT         PIC  X(80).
012300*
012400 FD  RULE-SET-FILE
012500     RECORDING MODE IS F.
012600*
012700     COPY RULEW.
012800*
012900 FD  EMAIL-STORE-FILE
013000     RECORDING MODE IS F.
013100*
013200     COPY EMAILW.
013300*
013400 FD  LABEL-CAT-FILE
013500     RECORDING MODE IS F.
013600*
013700     COPY LABELW.
013800*
013900 FD  ACTION-LOG-FILE
014000     RECORDING MODE IS F.
014100*
014200     COPY LOGW.
014300*
014400 FD  RUN-RPT-FILE.
014500*
014600 01  RUN-RPT-LINE                PIC  X(132).
014700*
014800 WORKING-STORAGE SECTION.
014900*
015000*                             77'S
015100*
015200 77  WS-RULE-CTL-STATUS          PIC  X(02)       VALUE "00".
015300 77  WS-RULE-SET-STATUS          PIC  X(02)       VALUE "00".
015400 77  WS-EMLSTORE-STATUS          PIC  X(02)       VALUE "00".
015500 77  WS-LABELCAT-STATUS          PIC  X(02)       VALUE "00".
015600 77  WS-ACTLOG-STATUS            PIC  X(02)       VALUE "00".
015700 77  WS-RUNRPT-STATUS            PIC  X(02)       VALUE "00".
015800*
015900*              R U N   S W I T C H E S
016000*
016100 01  RUN-SWITCHES.
016200     03  WS-CTL-EOF-SW           PIC  X(01)       VALUE "N".
016300         88  CTL-EOF                              VALUE "Y".
016400     03  WS-STORE-EOF-SW         PIC  X(01)       VALUE "N".
016500         88  STORE-EOF                            VALUE "Y".
016600     03  WS-ABEND-SW             PIC  X(01)       VALUE "N".
016700         88  ABEND-REQUESTED                      VALUE "Y".
016800     03  WS-MATCH-SW             PIC  X(01)       VALUE "N".
016900         88  EMAIL-MATCHED                        VALUE "Y".
017000     03  WS-FOUND-SW             PIC  X(01)       VALUE "N".
017100         88  SUBSTRING-FOUND                      VALUE "Y".
017200*
017300*              R U N   T O T A L S
017400*
017500 01  RUN-TOTALS.
017600     03  WS-EMAILS-READ-CNT      PIC  9(05)  COMP VALUE 0.
017700     03  WS-EMAILS-MATCHED-CNT   PIC  9(05)  COMP VALUE 0.
017800     03  WS-ACTIONS-EMITTED-CNT  PIC  9(05)  COMP VALUE 0.
017900     03  WS-LABELS-CREATED-CNT   PIC  9(03)  COMP VALUE 0.
018000     03  WS-ACTIONS-THIS-EMAIL   PIC  9(03)  COMP VALUE 0.
018100*
018200*              C U R R E N T   D A T E   W O R K
018300*
018400*    DATE COMES FROM THE RULECTL CARD, NEVER FROM THE SYSTEM
018500*    CLOCK, SO RERUNS ARE REPRODUCIBLE.
018600*
018700 01  CURRENT-DATE-WORK.
018800     03  WS-CURRENT-DATE         PIC  9(08)       VALUE 0.
018900     03  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
019000         05  WS-CUR-YYYY             PIC  9(04).
019100         05  WS-CUR-MM               PIC  9(02).
019200         05  WS-CUR-DD               PIC  9(02).
019300*
019400*              R U L E   S E T   H E A D E R   W O R K
019500*
019600 01  RULE-SET-HEADER-WORK.
019700     03  WS-RULE-PREDICATE       PIC  X(03)       VALUE SPACES.
019800         88  ALL-RULES-MUST-MATCH                 VALUE "all".
019900         88  ANY-RULE-MAY-MATCH                   VALUE "any".
020000     03  WS-RULE-COUNT           PIC  9(02)  COMP VALUE 0.
020100     03  WS-ACTION-COUNT         PIC  9(02)  COMP VALUE 0.
020200     03  WS-RULE-IX              PIC  9(02)  COMP VALUE 0.
020300     03  WS-ACTION-IX            PIC  9(02)  COMP VALUE 0.
020400     03  WS-RULES-TRUE-CNT       PIC  9(02)  COMP VALUE 0.
020500*
020600*              R U L E   T A B L E
020700*
020800 01  WS-RULE-TABLE-AREA.
020900     03  WS-RULE-ENTRY OCCURS 10 TIMES.
021000         05  WS-RUL-FIELD-NAME       PIC  X(13).
021100         05  WS-RUL-PREDICATE        PIC  X(16).
021200         05  WS-RUL-VALUE            PIC  X(60).
021300*
021400*              A C T I O N   T A B L E
021500*
021600 01  WS-ACTION-TABLE-AREA.
021700     03  WS-ACTION-ENTRY OCCURS 5 TIMES.
021800         05  WS-ACT-TYPE             PIC  X(15).
021900         05  WS-ACT-FOLDER-NAME      PIC  X(30).
022000*
022100*              L A B E L   T A B L E
022200*
022300 01  WS-LABEL-TABLE-AREA.
022400     03  WS-LABEL-ENTRY OCCURS 500 TIMES
022500                         INDEXED BY LBL-IX.
022600         05  WS-LBL-LABEL-ID         PIC  X(10).
022700         05  WS-LBL-LABEL-NAME       PIC  X(30).
022800*
022900 01  LABEL-COUNTERS.
023000     03  WS-LABEL-TABLE-COUNT    PIC  9(05)  COMP VALUE 0.
023100     03  WS-LABEL-SEQ-NUM        PIC  9(07)  COMP VALUE 0.
023200*
023300*              N E W - L A B E L - I D   W O R K
023400*
023500 01  NEW-LABEL-ID-WORK.
023600     03  WS-LABEL-SEQ-DISP       PIC  9(07)       VALUE 0.
023700     03  WS-NEW-LABEL-ID         PIC  X(10)       VALUE SPACES.
023800*
023900*              C U R R E N T - E M A I L   W O R K
024000*
024100 01  CURRENT-EMAIL-WORK.
024200     03  WS-CUR-MESSAGE-ID       PIC  X(16)       VALUE SPACES.
024300*
024400*              S T R I N G - R U L E   W O R K
024500*
024600 01  STRING-RULE-WORK.
024700     03  WS-FIELD-VALUE          PIC  X(200)      VALUE SPACES.
024800     03  WS-RULE-VALUE-WORK      PIC  X(200)      VALUE SPACES.
024900     03  WS-FIELD-LEN            PIC  9(03)  COMP VALUE 0.
025000     03  WS-RULE-LEN             PIC  9(03)  COMP VALUE 0.
025100     03  WS-SCAN-POS             PIC  9(03)  COMP VALUE 0.
025200     03  WS-STR-PRED-RESULT      PIC  X(01)       VALUE "N".
025300         88  STRING-RULE-TRUE                     VALUE "Y".
025400*
025500*              D A T E - R U L E   W O R K
025600*
025700 01  DATE-RULE-WORK.
025800     03  WS-RDV-AMOUNT-ALPHA     PIC  X(04) JUSTIFIED RIGHT
025900                                                  VALUE SPACES.
026000     03  WS-RDV-UNIT-ALPHA       PIC  X(10)       VALUE SPACES.
026100     03  WS-RDV-AMOUNT           PIC  9(04)       VALUE 0.
026200     03  WS-THRESHOLD-DAYS       PIC  9(06)       VALUE 0.
026300     03  WS-AGE-DAYS             PIC  S9(06)      VALUE 0.
026400     03  WS-DATE-PRED-RESULT     PIC  X(01)       VALUE "N".
026500         88  DATE-RULE-TRUE                       VALUE "Y".
026600*
026700*              R E C E I V E D - T I M E   P A R S E   W O R K
026800*
026900*    SPLITS THE ISO RECEIVED-TIME STRING INTO ITS NUMERIC PARTS
027000*    THE SAME WAY THE SHOP'S DATE ROUTINES BREAK A YYYYMMDD
027100*    FIELD INTO YEAR/MONTH/DAY VIA REDEFINES.
027200*
027300 01  RECEIVED-TIME-PARSE-WORK.
027400     03  WS-RCV-DATE-TIME        PIC  9(14)       VALUE 0.
027500     03  WS-RCV-DATE-TIME-R REDEFINES WS-RCV-DATE-TIME.
027600         05  WS-RCV-YYYY             PIC  9(04).
027700         05  WS-RCV-MM               PIC  9(02).
027800         05  WS-RCV-DD               PIC  9(02).
027900         05  WS-RCV-HH               PIC  9(02).
028000         05  WS-RCV-MI               PIC  9(02).
028100         05  WS-RCV-SS               PIC  9(02).
028200*
028300*              A B S O L U T E - D A Y   W O R K
028400*
028500*    GENERIC YEAR/MONTH/DAY-TO-ABSOLUTE-DAY-NUMBER WORK AREA,
028600*    USED AS A SHARED SUBROUTINE PARAGRAPH'S "PARAMETERS" - THE
028700*    CALLER MOVES YYYY/MM/DD IN, PERFORMS G900, AND TAKES THE
028800*    RESULT BACK OUT OF WS-CALC-ABS-DAY.
028900*
029000 01  ABSOLUTE-DAY-WORK.
029100     03  WS-CALC-YYYY            PIC  9(04)       VALUE 0.
029200     03  WS-CALC-MM              PIC  9(02)       VALUE 0.
029300     03  WS-CALC-DD              PIC  9(02)       VALUE 0.
029400     03  WS-CALC-LEAP-SW         PIC  X(01)       VALUE "N".
029500         88  CALC-YEAR-IS-LEAP                    VALUE "Y".
029600     03  WS-CALC-DIV             PIC  9(06)  COMP VALUE 0.
029700     03  WS-CALC-REM4            PIC  9(03)  COMP VALUE 0.
029800     03  WS-CALC-REM100          PIC  9(03)  COMP VALUE 0.
029900     03  WS-CALC-REM400          PIC  9(03)  COMP VALUE 0.
030000     03  WS-CALC-ABS-DAY         PIC  9(08)  COMP VALUE 0.
030100     03  WS-CUR-ABS-DAY          PIC  9(08)  COMP VALUE 0.
030200     03  WS-RCV-ABS-DAY          PIC  9(08)  COMP VALUE 0.
030300*
030400*    DAYS ELAPSED BEFORE THE 1ST OF EACH MONTH, NON-LEAP YEAR.
030500*
030600 01  CUM-DAYS-BEFORE-MONTH.
030700     02  CUM-DAYS-VALUES.
030800         03  FILLER              PIC  9(03)  VALUE 000.
030900         03  FILLER              PIC  9(03)  VALUE 031.
031000         03  FILLER              PIC  9(03)  VALUE 059.
031100         03  FILLER              PIC  9(03)  VALUE 090.
031200         03  FILLER              PIC  9(03)  VALUE 120.
031300         03  FILLER              PIC  9(03)  VALUE 151.
031400         03  FILLER              PIC  9(03)  VALUE 181.
031500         03  FILLER              PIC  9(03)  VALUE 212.
031600         03  FILLER              PIC  9(03)  VALUE 243.
031700         03  FILLER              PIC  9(03)  VALUE 273.
031800         03  FILLER              PIC  9(03)  VALUE 304.
031900         03  FILLER              PIC  9(03)  VALUE 334.
032000     02  CUM-DAYS-BEFORE REDEFINES CUM-DAYS-VALUES
032100                         OCCURS 12 TIMES
032200                         PIC  9(03).
032300*
032400*              R E P O R T   L I N E S
032500*
032600 01  RPT-HEADING-1.
032700     03  FILLER                  PIC  X(10)  VALUE SPACES.
032800     03  FILLER                  PIC  X(30)
032900         VALUE "EMLRULE - MAIL RULE SET REPORT".
033000     03  FILLER                  PIC  X(10)  VALUE SPACES.
033100     03  RH1-RUN-DATE            PIC  9(08)  VALUE 0.
033200     03      FILLER              PIC  X(74)  VALUE SPACES.
033300*
033400 01  RPT-HEADING-2.
033500     03  FILLER                  PIC  X(10)  VALUE SPACES.
033600     03  FILLER                  PIC  X(14)  VALUE "MESSAGE-ID".
033700     03  FILLER                  PIC  X(14)  VALUE "MATCHED".
033800     03  FILLER                  PIC  X(16)  VALUE "ACTIONS EMITTED".
033900     03      FILLER              PIC  X(78)  VALUE SPACES.
034000*
034100 01  RPT-DETAIL-LINE.
034200     03  FILLER                  PIC  X(10)  VALUE SPACES.
034300     03  RDL-MESSAGE-ID          PIC  X(16)  VALUE SPACES.
034400     03  FILLER                  PIC  X(02)  VALUE SPACES.
034500     03  RDL-MATCHED-POLICY      PIC  X(05)  VALUE SPACES.
034600     03  FILLER                  PIC  X(09)  VALUE SPACES.
034700     03  RDL-ACTION-COUNT        PIC  ZZ9    VALUE 0.
034800     03      FILLER              PIC  X(87)  VALUE SPACES.
034900*
035000 01  RPT-TOTALS-LINE.
035100     03  FILLER                  PIC  X(10)  VALUE SPACES.
035200     03  RTL-LABEL               PIC  X(18)  VALUE SPACES.
035300     03  RTL-VALUE               PIC  ZZZZ9  VALUE 0.
035400     03      FILLER              PIC  X(96)  VALUE SPACES.
035500*
035600 PROCEDURE DIVISION.
035700*
035800 A-MAINLINE SECTION.
035900*
036000 A100-INITIALIZE.
036100     INITIALIZE WS-LABEL-TABLE-AREA.
036200     PERFORM B100-READ-CTL-CARD THRU B100-EXIT.
036300     PERFORM C100-LOAD-RULE-SET THRU C100-EXIT.
036400     IF ABEND-REQUESTED
036500         PERFORM A900-ABEND THRU A900-EXIT
036600     END-IF.
036700     PERFORM D100-LOAD-LABEL-CATALOG THRU D100-EXIT.
036800     OPEN INPUT EMAIL-STORE-FILE.
036900     OPEN OUTPUT ACTION-LOG-FILE.
037000     OPEN OUTPUT RUN-RPT-FILE.
037100     PERFORM K100-PRINT-HEADING THRU K100-EXIT.
037200*
037300 A200-PROCESS.
037400     PERFORM E100-READ-EMAIL-RECORD THRU E100-EXIT.
037500     PERFORM A250-PROCESS-ONE-EMAIL THRU A250-EXIT
037600             UNTIL STORE-EOF.
037700*
037800 A250-PROCESS-ONE-EMAIL.
037900     ADD 1 TO WS-EMAILS-READ-CNT.
038000     MOVE 0 TO WS-ACTIONS-THIS-EMAIL.
038100     PERFORM F100-EVALUATE-RULE-SET THRU F100-EXIT.
038200     IF EMAIL-MATCHED
038300        ADD 1 TO WS-EMAILS-MATCHED-CNT
038400        PERFORM I100-EXECUTE-ACTIONS THRU I100-EXIT
038500        PERFORM K200-PRINT-DETAIL THRU K200-EXIT
038600     END-IF.
038700     PERFORM E100-READ-EMAIL-RECORD THRU E100-EXIT.
038800 A250-EXIT.
038900     EXIT.
039000*
039100 A800-TERMINATE.
039200     CLOSE EMAIL-STORE-FILE.
039300     CLOSE ACTION-LOG-FILE.
039400     PERFORM J100-WRITE-LABEL-CATALOG THRU J100-EXIT.
039500     PERFORM K900-PRINT-TOTALS THRU K900-EXIT.
039600     CLOSE RUN-RPT-FILE.
039700     STOP RUN.
039800*
039900 A900-ABEND.
040000     DISPLAY "EMLRULE - ABNORMAL TERMINATION, BAD RULE SET".
040100     STOP RUN.
040200 A900-EXIT.
040300     EXIT.
040400*
040500*****************************************************************
040600*   B-SECTION  -  READ THE RULES CONTROL CARD                    *
040700*****************************************************************
040800*
040900 B100-READ-CTL-CARD SECTION.
041000*
041100 B100-START.
041200     OPEN INPUT RULE-CTL-FILE.
041300     IF WS-RULE-CTL-STATUS NOT = "00"
041400         DISPLAY "EMLRULE - NO RULECTL CARD, RUN ABENDED"
041500         SET ABEND-REQUESTED TO TRUE
041600         GO TO B100-EXIT
041700     END-IF.
041800     READ RULE-CTL-FILE
041900         AT END SET CTL-EOF TO TRUE
042000     END-READ.
042100     IF CTL-EOF
042200         SET ABEND-REQUESTED TO TRUE
042300     ELSE
042400         MOVE RCT-CURRENT-DATE TO WS-CURRENT-DATE
042500         MOVE WS-CURRENT-DATE  TO RH1-RUN-DATE
042600     END-IF.
042700     CLOSE RULE-CTL-FILE.
042800 B100-EXIT.
042900     EXIT.
043000*
043100*****************************************************************
043200*   C-SECTION  -  LOAD AND VALIDATE THE RULE SET                 *
043300*****************************************************************
043400*
043500 C100-LOAD-RULE-SET SECTION.
043600*
043700 C100-START.
043800     IF ABEND-REQUESTED
043900         GO TO C100-EXIT
044000     END-IF.
044100     OPEN INPUT RULE-SET-FILE.
044200     IF WS-RULE-SET-STATUS NOT = "00"
044300         DISPLAY "EMLRULE - NO RULESET FILE, RUN ABENDED"
044400         SET ABEND-REQUESTED TO TRUE
044500         GO TO C100-EXIT
044600     END-IF.
044700     READ RULE-SET-FILE
044800         AT END SET ABEND-REQUESTED TO TRUE
044900     END-READ.
045000     IF ABEND-REQUESTED
045100         DISPLAY "EMLRULE - RULESET HEADER MISSING"
045200         CLOSE RULE-SET-FILE
045300         GO TO C100-EXIT
045400     END-IF.
045500     MOVE RSH-RULE-PREDICATE TO WS-RULE-PREDICATE.
045600     MOVE RSH-RULE-COUNT     TO WS-RULE-COUNT.
045700     MOVE RSH-ACTION-COUNT   TO WS-ACTION-COUNT.
045800     IF NOT ALL-RULES-MUST-MATCH AND NOT ANY-RULE-MAY-MATCH
045900         DISPLAY "EMLRULE - BAD RULE-PREDICATE " WS-RULE-PREDICATE
046000         SET ABEND-REQUESTED TO TRUE
046100     END-IF.
046200     PERFORM C200-READ-RULES THRU C200-EXIT.
046300     PERFORM C300-READ-ACTIONS THRU C300-EXIT.
046400     CLOSE RULE-SET-FILE.
046500 C100-EXIT.
046600     EXIT.
046700*
046800 C200-READ-RULES SECTION.
046900*
047000 C200-START.
047100     PERFORM C250-READ-ONE-RULE THRU C250-EXIT
047200             VARYING WS-RULE-IX FROM 1 BY 1
047300             UNTIL WS-RULE-IX > WS-RULE-COUNT
047400                OR ABEND-REQUESTED.
047500 C200-EXIT.
047600     EXIT.
047700*
047800 C250-READ-ONE-RULE.
047900     READ RULE-SET-FILE
048000         AT END SET ABEND-REQUESTED TO TRUE
048100     END-READ.
048200     IF ABEND-REQUESTED
048300        DISPLAY "EMLRULE - RULESET SHORT, EXPECTED "
048400                WS-RULE-COUNT " RULES"
048500     ELSE
048600        MOVE RSR-FIELD-NAME TO WS-RUL-FIELD-NAME (WS-RULE-IX)
048700        MOVE RSR-PREDICATE  TO WS-RUL-PREDICATE (WS-RULE-IX)
048800        MOVE RSR-VALUE      TO WS-RUL-VALUE (WS-RULE-IX)
048900        PERFORM C400-VALIDATE-RULE THRU C400-EXIT
049000     END-IF.
049100 C250-EXIT.
049200     EXIT.
049300*
049400 C300-READ-ACTIONS SECTION.
049500*
049600 C300-START.
049700     PERFORM C350-READ-ONE-ACTION THRU C350-EXIT
049800             VARYING WS-ACTION-IX FROM 1 BY 1
049900             UNTIL WS-ACTION-IX > WS-ACTION-COUNT
050000                OR ABEND-REQUESTED.
050100 C300-EXIT.
050200     EXIT.
050300*
050400 C350-READ-ONE-ACTION.
050500     READ RULE-SET-FILE
050600         AT END SET ABEND-REQUESTED TO TRUE
050700     END-READ.
050800     IF ABEND-REQUESTED
050900        DISPLAY "EMLRULE - RULESET SHORT, EXPECTED "
051000                WS-ACTION-COUNT " ACTIONS"
051100     ELSE
051200        MOVE RSA-ACTION-TYPE   TO WS-ACT-TYPE (WS-ACTION-IX)
051300        MOVE RSA-FOLDER-NAME   TO
051400                WS-ACT-FOLDER-NAME (WS-ACTION-IX)
051500        PERFORM C500-VALIDATE-ACTION THRU C500-EXIT
051600     END-IF.
051700 C350-EXIT.
051800     EXIT.
051900*
052000 C400-VALIDATE-RULE SECTION.
052100*
052200 C400-START.
052300     IF WS-RUL-FIELD-NAME (WS-RULE-IX) = "sender"
052400        OR WS-RUL-FIELD-NAME (WS-RULE-IX) = "recipient"
052500        OR WS-RUL-FIELD-NAME (WS-RULE-IX) = "subject"
052600        OR WS-RUL-FIELD-NAME (WS-RULE-IX) = "message"
052700        CONTINUE
052800     ELSE
052900        IF WS-RUL-FIELD-NAME (WS-RULE-IX) = "received_time"
053000           IF WS-RUL-PREDICATE (WS-RULE-IX) = "is less than"
053100              OR WS-RUL-PREDICATE (WS-RULE-IX) = "is greater than"
053200              CONTINUE
053300           ELSE
053400              DISPLAY "EMLRULE - BAD DATE PREDICATE "
053500                      WS-RUL-PREDICATE (WS-RULE-IX)
053600              SET ABEND-REQUESTED TO TRUE
053700           END-IF
053800        ELSE
053900           DISPLAY "EMLRULE - BAD FIELD NAME "
054000                   WS-RUL-FIELD-NAME (WS-RULE-IX)
054100           SET ABEND-REQUESTED TO TRUE
054200        END-IF
054300     END-IF.
054400     IF NOT WS-RUL-FIELD-NAME (WS-RULE-IX) = "received_time"
054500        IF WS-RUL-PREDICATE (WS-RULE-IX) = "contains"
054600           OR WS-RUL-PREDICATE (WS-RULE-IX) = "does not contain"
054700           OR WS-RUL-PREDICATE (WS-RULE-IX) = "equals"
054800           OR WS-RUL-PREDICATE (WS-RULE-IX) = "does not equal"
054900           CONTINUE
055000        ELSE
055100           DISPLAY "EMLRULE - BAD STRING PREDICATE "
055200                   WS-RUL-PREDICATE (WS-RULE-IX)
055300           SET ABEND-REQUESTED TO TRUE
055400        END-IF
055500     END-IF.
055600 C400-EXIT.
055700     EXIT.
055800*
055900 C500-VALIDATE-ACTION SECTION.
056000*
056100 C500-START.
056200     IF WS-ACT-TYPE (WS-ACTION-IX) = "mark_as_read"
056300        OR WS-ACT-TYPE (WS-ACTION-IX) = "mark_as_unread"
056400        OR WS-ACT-TYPE (WS-ACTION-IX) = "move_to_mailbox"
056500        CONTINUE
056600     ELSE
056700        DISPLAY "EMLRULE - BAD ACTION TYPE "
056800                WS-ACT-TYPE (WS-ACTION-IX)
056900        SET ABEND-REQUESTED TO TRUE
057000     END-IF.
057100 C500-EXIT.
057200     EXIT.
057300*
057400*****************************************************************
057500*   D-SECTION  -  LOAD THE LABEL CATALOG                         *
057600*****************************************************************
057700*
057800 D100-LOAD-LABEL-CATALOG SECTION.
057900*
058000 D100-START.
058100     SET LBL-IX TO 1.
058200     OPEN INPUT LABEL-CAT-FILE.
058300     IF WS-LABELCAT-STATUS NOT = "00"
058400         DISPLAY "EMLRULE - NO PRIOR LABELCAT, STARTING EMPTY"
058500         GO TO D100-EXIT
058600     END-IF.
058700     READ LABEL-CAT-FILE
058800         AT END SET STORE-EOF TO TRUE
058900     END-READ.
059000     PERFORM D150-LOAD-ONE-LABEL THRU D150-EXIT
059100             UNTIL STORE-EOF.
059200     CLOSE LABEL-CAT-FILE.
059300     COMPUTE WS-LABEL-TABLE-COUNT = LBL-IX - 1.
059400     MOVE "N" TO WS-STORE-EOF-SW.
059500 D100-EXIT.
059600     EXIT.
059700*
059800 D150-LOAD-ONE-LABEL.
059900     MOVE LBL-LABEL-ID   TO WS-LBL-LABEL-ID (LBL-IX).
060000     MOVE LBL-LABEL-NAME TO WS-LBL-LABEL-NAME (LBL-IX).
060100     SET LBL-IX UP BY 1.
060200     READ LABEL-CAT-FILE
060300         AT END SET STORE-EOF TO TRUE
060400     END-READ.
060500 D150-EXIT.
060600     EXIT.
060700*
060800*****************************************************************
060900*   E-SECTION  -  READ THE EMAIL STORE                           *
061000*****************************************************************
061100*
061200 E100-READ-EMAIL-RECORD SECTION.
061300*
061400 E100-START.
061500     READ EMAIL-STORE-FILE
061600         AT END SET STORE-EOF TO TRUE
061700     END-READ.
061800     IF NOT STORE-EOF
061900         MOVE EML-MESSAGE-ID TO WS-CUR-MESSAGE-ID
062000     END-IF.
062100 E100-EXIT.
062200     EXIT.
062300*
062400*****************************************************************
062500*   F-SECTION  -  EVALUATE THE RULE SET AGAINST ONE EMAIL         *
062600*****************************************************************
062700*
062800 F100-EVALUATE-RULE-SET SECTION.
062900*
063000 F100-START.
063100     MOVE 0 TO WS-RULES-TRUE-CNT.
063200     PERFORM F200-EVALUATE-ONE-RULE THRU F200-EXIT
063300             VARYING WS-RULE-IX FROM 1 BY 1
063400             UNTIL WS-RULE-IX > WS-RULE-COUNT.
063500     SET WS-MATCH-SW TO "N".
063600     IF ALL-RULES-MUST-MATCH
063700        IF WS-RULES-TRUE-CNT = WS-RULE-COUNT
063800           SET EMAIL-MATCHED TO TRUE
063900        END-IF
064000     ELSE
064100        IF WS-RULES-TRUE-CNT > 0
064200           SET EMAIL-MATCHED TO TRUE
064300        END-IF
064400     END-IF.
064500 F100-EXIT.
064600     EXIT.
064700*
064800 F200-EVALUATE-ONE-RULE SECTION.
064900*
065000 F200-START.
065100     IF WS-RUL-FIELD-NAME (WS-RULE-IX) = "received_time"
065200        PERFORM G100-EVALUATE-DATE-RULE THRU G100-EXIT
065300        IF DATE-RULE-TRUE
065400           ADD 1 TO WS-RULES-TRUE-CNT
065500        END-IF
065600     ELSE
065700        PERFORM H100-EVALUATE-STRING-RULE THRU H100-EXIT
065800        IF STRING-RULE-TRUE
065900           ADD 1 TO WS-RULES-TRUE-CNT
066000        END-IF
066100     END-IF.
066200 F200-EXIT.
066300     EXIT.
066400*
066500*****************************************************************
066600*   G-SECTION  -  DATE-RULE EVALUATION                           *
066700*****************************************************************
066800*
066900 G100-EVALUATE-DATE-RULE SECTION.
067000*
067100 G100-START.
067200     MOVE "N" TO WS-DATE-PRED-RESULT.
067300     PERFORM G200-PARSE-RULE-VALUE THRU G200-EXIT.
067400     PERFORM G300-COMPUTE-AGE THRU G300-EXIT.
067500     IF WS-RUL-PREDICATE (WS-RULE-IX) = "is less than"
067600        IF WS-AGE-DAYS < WS-THRESHOLD-DAYS
067700           SET DATE-RULE-TRUE TO TRUE
067800        END-IF
067900     ELSE
068000        IF WS-AGE-DAYS > WS-THRESHOLD-DAYS
068100           SET DATE-RULE-TRUE TO TRUE
068200        END-IF
068300     END-IF.
068400 G100-EXIT.
068500     EXIT.
068600*
068700 G200-PARSE-RULE-VALUE SECTION.
068800*
068900 G200-START.
069000     MOVE SPACES TO WS-RDV-AMOUNT-ALPHA WS-RDV-UNIT-ALPHA.
069100     UNSTRING WS-RUL-VALUE (WS-RULE-IX) DELIMITED BY SPACE
069200         INTO WS-RDV-AMOUNT-ALPHA WS-RDV-UNIT-ALPHA.
069300     INSPECT WS-RDV-AMOUNT-ALPHA REPLACING LEADING SPACE BY ZERO.
069400     MOVE WS-RDV-AMOUNT-ALPHA TO WS-RDV-AMOUNT.
069500     IF WS-RDV-UNIT-ALPHA (1:3) = "day"
069600        COMPUTE WS-THRESHOLD-DAYS = WS-RDV-AMOUNT * 1
069700     ELSE
069800        IF WS-RDV-UNIT-ALPHA (1:5) = "month"
069900           COMPUTE WS-THRESHOLD-DAYS = WS-RDV-AMOUNT * 30
070000        ELSE
070100           DISPLAY "EMLRULE - BAD DATE UNIT " WS-RDV-UNIT-ALPHA
070200           MOVE 0 TO WS-THRESHOLD-DAYS
070300        END-IF
070400     END-IF.
070500 G200-EXIT.
070600     EXIT.
070700*
070800 G300-COMPUTE-AGE SECTION.
070900*
071000 G300-START.
071100     MOVE WS-CUR-YYYY TO WS-CALC-YYYY.
071200     MOVE WS-CUR-MM   TO WS-CALC-MM.
071300     MOVE WS-CUR-DD   TO WS-CALC-DD.
071400     PERFORM G900-CALC-ABS-DAY THRU G900-EXIT.
071500     MOVE WS-CALC-ABS-DAY TO WS-CUR-ABS-DAY.
071600*
071700     MOVE EML-RECEIVED-TIME (1:4)  TO WS-RCV-YYYY.
071800     MOVE EML-RECEIVED-TIME (6:2)  TO WS-RCV-MM.
071900     MOVE EML-RECEIVED-TIME (9:2)  TO WS-RCV-DD.
072000     MOVE EML-RECEIVED-TIME (12:2) TO WS-RCV-HH.
072100     MOVE EML-RECEIVED-TIME (15:2) TO WS-RCV-MI.
072200     MOVE EML-RECEIVED-TIME (18:2) TO WS-RCV-SS.
072300     MOVE WS-RCV-YYYY TO WS-CALC-YYYY.
072400     MOVE WS-RCV-MM   TO WS-CALC-MM.
072500     MOVE WS-RCV-DD   TO WS-CALC-DD.
072600     PERFORM G900-CALC-ABS-DAY THRU G900-EXIT.
072700     MOVE WS-CALC-ABS-DAY TO WS-RCV-ABS-DAY.
072800*
072900     COMPUTE WS-AGE-DAYS = WS-CUR-ABS-DAY - WS-RCV-ABS-DAY.
073000 G300-EXIT.
073100     EXIT.
073200*
073300*    G900 IS A SHARED "SUBROUTINE" PARAGRAPH - IT CONVERTS
073400*    WS-CALC-YYYY/MM/DD TO AN ABSOLUTE DAY NUMBER IN
073500*    WS-CALC-ABS-DAY.  CALLED ONCE FOR THE CURRENT DATE AND
073600*    ONCE FOR THE RECEIVED DATE FROM G300 ABOVE.
073700*
073800 G900-CALC-ABS-DAY SECTION.
073900*
074000 G900-START.
074100     SET WS-CALC-LEAP-SW TO "N".
074200     DIVIDE WS-CALC-YYYY BY 4   GIVING WS-CALC-DIV
074300                                REMAINDER WS-CALC-REM4.
074400     IF WS-CALC-REM4 = 0
074500        DIVIDE WS-CALC-YYYY BY 100 GIVING WS-CALC-DIV
074600                                   REMAINDER WS-CALC-REM100
074700        IF WS-CALC-REM100 NOT = 0
074800           SET CALC-YEAR-IS-LEAP TO TRUE
074900        ELSE
075000           DIVIDE WS-CALC-YYYY BY 400 GIVING WS-CALC-DIV
075100                                      REMAINDER WS-CALC-REM400
075200           IF WS-CALC-REM400 = 0
075300              SET CALC-YEAR-IS-LEAP TO TRUE
075400           END-IF
075500        END-IF
075600     END-IF.
075700     COMPUTE WS-CALC-ABS-DAY =
075800             (WS-CALC-YYYY - 1) * 365
075900           + (WS-CALC-YYYY - 1) / 4
076000           - (WS-CALC-YYYY - 1) / 100
076100           + (WS-CALC-YYYY - 1) / 400
076200           + CUM-DAYS-BEFORE (WS-CALC-MM)
076300           + WS-CALC-DD.
076400     IF CALC-YEAR-IS-LEAP AND WS-CALC-MM > 2
076500        ADD 1 TO WS-CALC-ABS-DAY
076600     END-IF.
076700 G900-EXIT.
076800     EXIT.
076900*
077000*****************************************************************
077100*   H-SECTION  -  STRING-RULE EVALUATION                         *
077200*****************************************************************
077300*
077400 H100-EVALUATE-STRING-RULE SECTION.
077500*
077600 H100-START.
077700     MOVE "N" TO WS-STR-PRED-RESULT.
077800     MOVE SPACES TO WS-FIELD-VALUE.
077900     IF WS-RUL-FIELD-NAME (WS-RULE-IX) = "sender"
078000        MOVE EML-SENDER TO WS-FIELD-VALUE
078100     ELSE
078200        IF WS-RUL-FIELD-NAME (WS-RULE-IX) = "recipient"
078300           MOVE EML-RECIPIENT TO WS-FIELD-VALUE
078400        ELSE
078500           IF WS-RUL-FIELD-NAME (WS-RULE-IX) = "subject"
078600              MOVE EML-SUBJECT TO WS-FIELD-VALUE
078700           ELSE
078800              MOVE EML-MESSAGE-BODY TO WS-FIELD-VALUE
078900           END-IF
079000        END-IF
079100     END-IF.
079200     MOVE WS-RUL-VALUE (WS-RULE-IX) TO WS-RULE-VALUE-WORK.
079300     INSPECT WS-FIELD-VALUE CONVERTING
079400        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
079500        "abcdefghijklmnopqrstuvwxyz".
079600     INSPECT WS-RULE-VALUE-WORK CONVERTING
079700        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
079800        "abcdefghijklmnopqrstuvwxyz".
079900     PERFORM H900-TRIM-LENGTHS THRU H900-EXIT.
080000     IF WS-RUL-PREDICATE (WS-RULE-IX) = "contains"
080100        PERFORM H200-TEST-CONTAINS THRU H200-EXIT
080200        IF SUBSTRING-FOUND
080300           SET STRING-RULE-TRUE TO TRUE
080400        END-IF
080500     ELSE
080600        IF WS-RUL-PREDICATE (WS-RULE-IX) = "does not contain"
080700           PERFORM H200-TEST-CONTAINS THRU H200-EXIT
080800           IF NOT SUBSTRING-FOUND
080900              SET STRING-RULE-TRUE TO TRUE
081000           END-IF
081100        ELSE
081200           IF WS-RUL-PREDICATE (WS-RULE-IX) = "equals"
081300              IF WS-FIELD-VALUE = WS-RULE-VALUE-WORK
081400                 SET STRING-RULE-TRUE TO TRUE
081500              END-IF
081600           ELSE
081700              IF NOT WS-FIELD-VALUE = WS-RULE-VALUE-WORK
081800                 SET STRING-RULE-TRUE TO TRUE
081900              END-IF
082000           END-IF
082100        END-IF
082200     END-IF.
082300 H100-EXIT.
082400     EXIT.
082500*
082600 H200-TEST-CONTAINS SECTION.
082700*
082800 H200-START.
082900     SET WS-FOUND-SW TO "N".
083000     IF WS-RULE-LEN = 0
083100        SET SUBSTRING-FOUND TO TRUE
083200        GO TO H200-EXIT
083300     END-IF.
083400     IF WS-RULE-LEN > WS-FIELD-LEN
083500        GO TO H200-EXIT
083600     END-IF.
083700     PERFORM H250-TEST-ONE-POSITION THRU H250-EXIT
083800             VARYING WS-SCAN-POS FROM 1 BY 1
083900             UNTIL WS-SCAN-POS > WS-FIELD-LEN - WS-RULE-LEN + 1
084000                OR SUBSTRING-FOUND.
084100 H200-EXIT.
084200     EXIT.
084300*
084400 H250-TEST-ONE-POSITION.
084500     IF WS-FIELD-VALUE (WS-SCAN-POS:WS-RULE-LEN) =
084600        WS-RULE-VALUE-WORK (1:WS-RULE-LEN)
084700        SET SUBSTRING-FOUND TO TRUE
084800     END-IF.
084900 H250-EXIT.
085000     EXIT.
085100*
085200 H900-TRIM-LENGTHS SECTION.
085300*
085400 H900-START.
085500     MOVE 200 TO WS-FIELD-LEN.
085600     PERFORM H910-BACK-UP-ONE THRU H910-EXIT
085700             VARYING WS-FIELD-LEN FROM 200 BY -1
085800             UNTIL WS-FIELD-LEN = 0
085900                OR WS-FIELD-VALUE (WS-FIELD-LEN:1) NOT = SPACE.
086000     MOVE 200 TO WS-RULE-LEN.
086100     PERFORM H920-BACK-UP-ONE THRU H920-EXIT
086200             VARYING WS-RULE-LEN FROM 200 BY -1
086300             UNTIL WS-RULE-LEN = 0
086400                OR WS-RULE-VALUE-WORK (WS-RULE-LEN:1) NOT = SPACE.
086500 H900-EXIT.
086600     EXIT.
086700*
086800 H910-BACK-UP-ONE.
086900     CONTINUE.
087000 H910-EXIT.
087100     EXIT.
087200*
087300 H920-BACK-UP-ONE.
087400     CONTINUE.
087500 H920-EXIT.
087600     EXIT.
087700*
087800*****************************************************************
087900*   I-SECTION  -  EXECUTE ACTIONS FOR A MATCHED EMAIL            *
088000*****************************************************************
088100*
088200 I100-EXECUTE-ACTIONS SECTION.
088300*
088400 I100-START.
088500     PERFORM I150-EXECUTE-ONE-ACTION THRU I150-EXIT
088600             VARYING WS-ACTION-IX FROM 1 BY 1
088700             UNTIL WS-ACTION-IX > WS-ACTION-COUNT.
088800 I100-EXIT.
088900     EXIT.
089000*
089100 I150-EXECUTE-ONE-ACTION.
089200     MOVE WS-CUR-MESSAGE-ID TO ALG-MESSAGE-ID.
089300     MOVE WS-ACT-TYPE (WS-ACTION-IX) TO ALG-ACTION-TYPE.
089400     IF WS-ACT-TYPE (WS-ACTION-IX) = "move_to_mailbox"
089500        PERFORM J200-RESOLVE-LABEL THRU J200-EXIT
089600        MOVE WS-NEW-LABEL-ID TO ALG-LABEL-ID
089700     ELSE
089800        MOVE SPACES TO ALG-LABEL-ID
089900     END-IF.
090000     WRITE ACTION-LOG-RECORD.
090100     ADD 1 TO WS-ACTIONS-EMITTED-CNT.
090200     ADD 1 TO WS-ACTIONS-THIS-EMAIL.
090300 I150-EXIT.
090400     EXIT.
090500*
090600*****************************************************************
090700*   J-SECTION  -  LABEL RESOLUTION AND REWRITE                   *
090800*****************************************************************
090900*
091000 J200-RESOLVE-LABEL SECTION.
091100*
091200 J200-START.
091300     SET LBL-IX TO 1.
091400     SEARCH WS-LABEL-ENTRY
091500        AT END
091600           PERFORM J300-CREATE-LABEL THRU J300-EXIT
091700        WHEN WS-LBL-LABEL-NAME (LBL-IX) =
091800             WS-ACT-FOLDER-NAME (WS-ACTION-IX)
091900           MOVE WS-LBL-LABEL-ID (LBL-IX) TO WS-NEW-LABEL-ID
092000     END-SEARCH.
092100 J200-EXIT.
092200     EXIT.
092300*
092400 J300-CREATE-LABEL.
092500     ADD 1 TO WS-LABEL-SEQ-NUM.
092600     MOVE WS-LABEL-SEQ-NUM TO WS-LABEL-SEQ-DISP.
092700     STRING "LBL" WS-LABEL-SEQ-DISP INTO WS-NEW-LABEL-ID.
092800     ADD 1 TO WS-LABEL-TABLE-COUNT.
092900     SET LBL-IX TO WS-LABEL-TABLE-COUNT.
093000     MOVE WS-NEW-LABEL-ID TO WS-LBL-LABEL-ID (LBL-IX).
093100     MOVE WS-ACT-FOLDER-NAME (WS-ACTION-IX)
093200                            TO WS-LBL-LABEL-NAME (LBL-IX).
093300     ADD 1 TO WS-LABELS-CREATED-CNT.
093400 J300-EXIT.
093500     EXIT.
093600*
093700 J100-WRITE-LABEL-CATALOG SECTION.
093800*
093900 J100-START.
094000     OPEN OUTPUT LABEL-CAT-FILE.
094100     PERFORM J150-WRITE-ONE-LABEL THRU J150-EXIT
094200             VARYING LBL-IX FROM 1 BY 1
094300             UNTIL LBL-IX > WS-LABEL-TABLE-COUNT.
094400     CLOSE LABEL-CAT-FILE.
094500 J100-EXIT.
094600     EXIT.
094700*
094800 J150-WRITE-ONE-LABEL.
094900     MOVE WS-LBL-LABEL-ID (LBL-IX)   TO LBL-LABEL-ID.
095000     MOVE WS-LBL-LABEL-NAME (LBL-IX) TO LBL-LABEL-NAME.
095100     WRITE LABEL-RECORD.
095200 J150-EXIT.
095300     EXIT.
095400*
095500*****************************************************************
095600*   K-SECTION  -  RUN REPORT                                     *
095700*****************************************************************
095800*
095900 K100-PRINT-HEADING SECTION.
096000*
096100 K100-START.
096200     WRITE RUN-RPT-LINE FROM RPT-HEADING-1.
096300     WRITE RUN-RPT-LINE FROM RPT-HEADING-2.
096400 K100-EXIT.
096500     EXIT.
096600*
096700 K200-PRINT-DETAIL SECTION.
096800*
096900 K200-START.
097000     MOVE SPACES TO RPT-DETAIL-LINE.
097100     MOVE WS-CUR-MESSAGE-ID TO RDL-MESSAGE-ID.
097200     IF ALL-RULES-MUST-MATCH
097300        MOVE "ALL" TO RDL-MATCHED-POLICY
097400     ELSE
097500        MOVE "ANY" TO RDL-MATCHED-POLICY
097600     END-IF.
097700     MOVE WS-ACTIONS-THIS-EMAIL TO RDL-ACTION-COUNT.
097800     WRITE RUN-RPT-LINE FROM RPT-DETAIL-LINE.
097900 K200-EXIT.
098000     EXIT.
098100*
098200 K900-PRINT-TOTALS SECTION.
098300*
098400 K900-START.
098500     MOVE SPACES       TO RPT-TOTALS-LINE.
098600     MOVE "EMAILS READ"      TO RTL-LABEL.
098700     MOVE WS-EMAILS-READ-CNT TO RTL-VALUE.
098800     WRITE RUN-RPT-LINE FROM RPT-TOTALS-LINE.
098900     MOVE SPACES       TO RPT-TOTALS-LINE.
099000     MOVE "EMAILS MATCHED"   TO RTL-LABEL.
099100     MOVE WS-EMAILS-MATCHED-CNT TO RTL-VALUE.
099200     WRITE RUN-RPT-LINE FROM RPT-TOTALS-LINE.
099300     MOVE SPACES       TO RPT-TOTALS-LINE.
099400     MOVE "ACTIONS EMITTED"  TO RTL-LABEL.
099500     MOVE WS-ACTIONS-EMITTED-CNT TO RTL-VALUE.
099600     WRITE RUN-RPT-LINE FROM RPT-TOTALS-LINE.
099700     MOVE SPACES       TO RPT-TOTALS-LINE.
099800     MOVE "LABELS CREATED"   TO RTL-LABEL.
099900     MOVE WS-LABELS-CREATED-CNT TO RTL-VALUE.
100000     WRITE RUN-RPT-LINE FROM RPT-TOTALS-LINE.
100100 K900-EXIT.
100200     EXIT.
