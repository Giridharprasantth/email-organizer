000100*
000200 IDENTIFICATION DIVISION.
000300*
000400 PROGRAM-ID.    EMLINTK.
000500*
000600 AUTHOR.        J. R. HASKELL.
000700*
000800 INSTALLATION.  MAILROOM BATCH SYSTEMS GROUP.
000900*
001000 DATE-WRITTEN.  03/09/88.
001100*
001200 DATE-COMPILED.
001300*
001400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001500*
001600*        *******************************
001700*        *                             *
001800*        *   MAILROOM BATCH SYSTEMS    *
001900*        *   329 CARRIER WAY           *
002000*        *   SPRINGDALE, OH 45246      *
002100*        *       513-555-0142          *
002200*        *                             *
002300*        *******************************
002400*
002500*****************************************************************
002600*                                                               *
002700*   EMLINTK  -  EMAIL INTAKE / NORMALIZER                       *
002800*                                                               *
002900*   READS THE RAW INBOUND EMAIL FEED, DEFAULTS ANY BLANK        *
003000*   HEADER FIELDS, CAPS THE RUN AT WS-MAX-EMAILS FEED RECORDS,   *
003100*   AND UPSERTS THE NORMALIZED RECORDS INTO THE EMAIL STORE      *
003200*   FILE, KEYED ON MESSAGE-ID.  A FEED RECORD WHOSE MESSAGE-ID   *
003300*   ALREADY EXISTS IN THE STORE REPLACES THE STORED RECORD;      *
003400*   OTHERWISE IT IS APPENDED.  COUNTS OF READ, STORED-NEW AND     *
003500*   REPLACED RECORDS ARE DISPLAYED AT END OF RUN.                *
003600*                                                                *
003700*****************************************************************
003800*
003900*                         CHANGE LOG
004000*
004100*    DATE      PGMR  REQUEST    DESCRIPTION
004200*    --------  ----  ---------  ------------------------------
004300*    03/09/88  JRH   ENQ-1140   ORIGINAL PROGRAM.
004400*    11/14/90  JRH   ENQ-1203   ADDED INTKCTL CONTROL CARD FOR
004500*                               WS-MAX-EMAILS (WAS HARD-CODED
004600*                               AT 10).
004700*    06/02/93  DPK   ENQ-1298   WIDENED EML-SUBJECT TO MATCH
004800*                               EMAILW REVISION.
004900*    09/27/96  DPK   ENQ-1340   FIXED UPSERT SO A DUPLICATE
005000*                               MESSAGE-ID ON THE SAME FEED
005100*                               REPLACES IN PLACE INSTEAD OF
005200*                               APPENDING A SECOND TIME.
005300*    01/18/99  MTC   ENQ-1401   Y2K - RECEIVED-TIME DEFAULT WAS
005400*                               '00-01-01...', CHANGED TO FULL
005500*                               4-DIGIT CENTURY '2000-01-01...'.
005600*    04/05/01  MTC   ENQ-1455   REVIEWED 01-LEVELS FOR TRAILING
005700*                               FILLER PER SHOP STANDARDS;
005800*                               EMAIL-STORE-RECORD LEFT WITHOUT
005900*                               ONE - ALREADY FULL TO THE
006000*                               395-BYTE EMLSTORE WIDTH.
006100*    08/19/04  RTS   ENQ-1512   RAISED WS-EMAIL-TABLE OCCURS
006200*                               LIMIT FROM 2000 TO 9999.
006300*
006400 ENVIRONMENT DIVISION.
006500*
006600 CONFIGURATION SECTION.
006700*
006800 SOURCE-COMPUTER.   IBM-370.
006900 OBJECT-COMPUTER.   IBM-370.
007000 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
007100*
007200 INPUT-OUTPUT SECTION.
007300*
007400 FILE-CONTROL.
007500*
007600     SELECT INTK-CTL-FILE   ASSIGN TO INTKCTL
007700            ORGANIZATION IS SEQUENTIAL
007800            FILE STATUS IS WS-INTK-CTL-STATUS.
007900*
008000     SELECT INFEED-FILE     ASSIGN TO INFEED
008100            ORGANIZATION IS SEQUENTIAL
008200            FILE STATUS IS WS-INFEED-STATUS.
008300*
008400     SELECT EMAIL-STORE-FILE ASSIGN TO EMLSTORE
008500            ORGANIZATION IS SEQUENTIAL
008600            FILE STATUS IS WS-EMLSTORE-STATUS.
008700*
008800 I-O-CONTROL.
008900*
009000 DATA DIVISION.
009100*
009200 FILE SECTION.
009300*
009400 FD  INTK-CTL-FILE
009500     RECORDING MODE IS F.
009600*
009700 01  INTK-CTL-RECORD.
009800     05  ICR-MAX-EMAILS          PIC  9(05).
009900     05      FILLER              PIC  X(75).
010000*
010100*    ALPHA OVERLAY OF THE CONTROL CARD, USED ONLY WHEN THE CARD
010200*    IMAGE NEEDS TO BE ECHOED TO SYSOUT FOR A RERUN DIAGNOSTIC.
010300*
010400 01  INTK-CTL-RECORD-ALPHA REDEFINES INTK-CTL-RECORD.
010500     05  ICR-RECORD-TEXT         PIC  X(80).
010600*
010700 FD  INFEED-FILE
010800     RECORDING MODE IS F.
010900*
011000     COPY EMAILW.
011100*
011200 FD  EMAIL-STORE-FILE
011300     RECORDING MODE IS F.
011400*
011500*    SAME FIELDS AS EMAILW, RESTATED HERE WITH THE ESR- PREFIX
011600*    SINCE COPY EMAILW IS ALREADY USED ABOVE FOR INFEED-FILE.
011700*
011800 01  EMAIL-STORE-RECORD.
011900     05  ESR-MESSAGE-ID          PIC  X(16).
012000     05  ESR-SENDER              PIC  X(50).
012100     05  ESR-RECIPIENT           PIC  X(50).
012200     05  ESR-SUBJECT             PIC  X(60).
012300     05  ESR-MESSAGE-BODY        PIC  X(200).
012400     05  ESR-RECEIVED-TIME       PIC  X(19).
012500*
012600 WORKING-STORAGE SECTION.
012700*
012800*                             77'S
012900*
013000 77  WS-INTK-CTL-STATUS          PIC  X(02)       VALUE "00".
013100 77  WS-INFEED-STATUS            PIC  X(02)       VALUE "00".
013200 77  WS-EMLSTORE-STATUS          PIC  X(02)       VALUE "00".
013300 77  WS-ANSWER                   PIC  X(01)       VALUE SPACE.
013400*
013500*              R U N   S W I T C H E S
013600*
013700 01  RUN-SWITCHES.
013800     03  WS-CTL-EOF-SW           PIC  X(01)       VALUE "N".
013900         88  CTL-EOF                              VALUE "Y".
014000     03  WS-FEED-EOF-SW          PIC  X(01)       VALUE "N".
014100         88  FEED-EOF                              VALUE "Y".
014200     03  WS-STORE-EOF-SW         PIC  X(01)       VALUE "N".
014300         88  STORE-EOF                             VALUE "Y".
014400*
014500*              M A X - E M A I L S   W O R K
014600*
014700 01  MAX-EMAILS-WORK.
014800     03  WS-MAX-EMAILS           PIC  9(05)       VALUE 10.
014900     03  WS-MAX-EMAILS-R         REDEFINES WS-MAX-EMAILS.
015000         05  WS-MAX-EMAILS-DISP  PIC  Z(04)9.
015100*
015200*              F E E D   C O U N T E R S
015300*
015400 01  FEED-COUNTERS.
015500     03  WS-FEED-READ-COUNT      PIC  9(07)  COMP VALUE 0.
015600     03  WS-STORE-OLD-COUNT      PIC  9(07)  COMP VALUE 0.
015700     03  WS-STORED-NEW-COUNT     PIC  9(07)  COMP VALUE 0.
015800     03  WS-REPLACED-COUNT       PIC  9(07)  COMP VALUE 0.
015900     03  WS-EMAIL-TABLE-COUNT    PIC  9(07)  COMP VALUE 0.
016000*
016100*              E M A I L   T A B L E
016200*
016300*    THE EMAIL STORE IS MAINTAINED AS AN IN-MEMORY TABLE FOR THE
016400*    DURATION OF THE RUN SO THAT UPSERT-BY-MESSAGE-ID CAN BE DONE
016500*    WITH A SEARCH INSTEAD OF A MATCH OF TWO SORTED FILES.  THE
016600*    TABLE IS WRITTEN BACK OUT TO EMLSTORE IN WHATEVER ORDER IT
016700*    ENDS UP IN (INSERTION ORDER, NOT RESORTED).
016800*
016900 01  WS-EMAIL-TABLE-AREA.
017000     03  WS-EMAIL-ENTRY OCCURS 9999 TIMES
017100                         INDEXED BY EML-IX.
017200         05  WS-EML-MESSAGE-ID       PIC  X(16).
017300         05  WS-EML-SENDER           PIC  X(50).
017400         05  WS-EML-RECIPIENT        PIC  X(50).
017500         05  WS-EML-SUBJECT          PIC  X(60).
017600         05  WS-EML-MESSAGE-BODY     PIC  X(200).
017700         05  WS-EML-RECEIVED-TIME    PIC  X(19).
017800*
017900*    FLAT-RECORD OVERLAY OF ONE TABLE ENTRY, USED WHEN WRITING
018000*    THE MERGED TABLE BACK OUT TO THE EMAIL STORE FILE.
018100*
018200 01  WS-EMAIL-ENTRY-FLAT REDEFINES WS-EMAIL-TABLE-AREA.
018300     03  WS-EML-FLAT-ENTRY OCCURS 9999 TIMES.
018400         05  WS-EML-FLAT-TEXT        PIC  X(395).
018500*
018600 PROCEDURE DIVISION.
018700*
018800 A-MAINLINE SECTION.
018900*
019000 A100-INITIALIZE.
019100     INITIALIZE WS-EMAIL-TABLE-AREA.
019200     PERFORM B100-READ-CTL-CARD THRU B100-EXIT.
019300     PERFORM C100-LOAD-STORE-TABLE THRU C100-EXIT.
019400     OPEN INPUT INFEED-FILE.
019500     IF WS-INFEED-STATUS NOT = "00"
019600         DISPLAY "EMLINTK - INFEED OPEN FAILED, STATUS "
019700                 WS-INFEED-STATUS
019800         PERFORM A900-ABEND THRU A900-EXIT
019900     END-IF.
020000*
020100 A200-PROCESS.
020200     PERFORM D100-READ-FEED-RECORD THRU D100-EXIT.
020300     PERFORM A250-PROCESS-ONE-FEED THRU A250-EXIT
020400             UNTIL FEED-EOF.
020500*
020600 A250-PROCESS-ONE-FEED.
020700     PERFORM D200-APPLY-DEFAULTS THRU D200-EXIT.
020800     PERFORM D300-UPSERT-EMAIL THRU D300-EXIT.
020900     PERFORM D100-READ-FEED-RECORD THRU D100-EXIT.
021000 A250-EXIT.
021100     EXIT.
021200*
021300 A800-TERMINATE.
021400     CLOSE INFEED-FILE.
021500     PERFORM E100-WRITE-STORE-TABLE THRU E100-EXIT.
021600     PERFORM F100-DISPLAY-TOTALS THRU F100-EXIT.
021700     STOP RUN.
021800*
021900 A900-ABEND.
022000     DISPLAY "EMLINTK - ABNORMAL TERMINATION".
022100     STOP RUN.
022200 A900-EXIT.
022300     EXIT.
022400*
022500*****************************************************************
022600*   B-SECTION  -  READ THE INTAKE CONTROL CARD                   *
022700*****************************************************************
022800*
022900 B100-READ-CTL-CARD SECTION.
023000*
023100 B100-START.
023200     OPEN INPUT INTK-CTL-FILE.
023300     IF WS-INTK-CTL-STATUS NOT = "00"
023400         DISPLAY "EMLINTK - NO INTKCTL CARD, DEFAULT MAX "
023500                 "EMAILS OF " WS-MAX-EMAILS-DISP " USED"
023600         GO TO B100-EXIT
023700     END-IF.
023800     READ INTK-CTL-FILE
023900         AT END SET CTL-EOF TO TRUE
024000     END-READ.
024100     IF NOT CTL-EOF
024200         IF ICR-MAX-EMAILS > 0
024300             MOVE ICR-MAX-EMAILS TO WS-MAX-EMAILS
024400         END-IF
024500     END-IF.
024600     CLOSE INTK-CTL-FILE.
024700 B100-EXIT.
024800     EXIT.
024900*
025000*****************************************************************
025100*   C-SECTION  -  LOAD THE EXISTING EMAIL STORE INTO THE TABLE    *
025200*****************************************************************
025300*
025400 C100-LOAD-STORE-TABLE SECTION.
025500*
025600 C100-START.
025700     SET EML-IX TO 1.
025800     OPEN INPUT EMAIL-STORE-FILE.
025900     IF WS-EMLSTORE-STATUS NOT = "00"
026000         DISPLAY "EMLINTK - NO PRIOR EMLSTORE, STARTING EMPTY"
026100         GO TO C100-EXIT
026200     END-IF.
026300     READ EMAIL-STORE-FILE
026400         AT END SET STORE-EOF TO TRUE
026500     END-READ.
026600     PERFORM C150-LOAD-ONE-RECORD THRU C150-EXIT
026700             UNTIL STORE-EOF.
026800     CLOSE EMAIL-STORE-FILE.
026900     COMPUTE WS-EMAIL-TABLE-COUNT = EML-IX - 1.
027000 C100-EXIT.
027100     EXIT.
027200*
027300 C150-LOAD-ONE-RECORD.
027400     MOVE ESR-MESSAGE-ID    TO WS-EML-MESSAGE-ID (EML-IX).
027500     MOVE ESR-SENDER        TO WS-EML-SENDER     (EML-IX).
027600     MOVE ESR-RECIPIENT     TO WS-EML-RECIPIENT  (EML-IX).
027700     MOVE ESR-SUBJECT       TO WS-EML-SUBJECT    (EML-IX).
027800     MOVE ESR-MESSAGE-BODY  TO WS-EML-MESSAGE-BODY (EML-IX).
027900     MOVE ESR-RECEIVED-TIME TO WS-EML-RECEIVED-TIME (EML-IX).
028000     SET EML-IX UP BY 1.
028100     ADD 1 TO WS-STORE-OLD-COUNT.
028200     READ EMAIL-STORE-FILE
028300         AT END SET STORE-EOF TO TRUE
028400     END-READ.
028500 C150-EXIT.
028600     EXIT.
028700*
028800*****************************************************************
028900*   D-SECTION  -  READ AND NORMALIZE THE INBOUND FEED             *
029000*****************************************************************
029100*
029200 D100-READ-FEED-RECORD SECTION.
029300*
029400 D100-START.
029500     IF WS-FEED-READ-COUNT >= WS-MAX-EMAILS
029600         SET FEED-EOF TO TRUE
029700         GO TO D100-EXIT
029800     END-IF.
029900     READ INFEED-FILE
030000         AT END SET FEED-EOF TO TRUE
030100     END-READ.
030200     IF NOT FEED-EOF
030300         ADD 1 TO WS-FEED-READ-COUNT
030400     END-IF.
030500 D100-EXIT.
030600     EXIT.
030700*
030800 D200-APPLY-DEFAULTS SECTION.
030900*
031000 D200-START.
031100     IF EML-SENDER = SPACES
031200         MOVE "Unknown sender" TO EML-SENDER
031300     END-IF.
031400     IF EML-RECIPIENT = SPACES
031500         MOVE "Unknown recipient" TO EML-RECIPIENT
031600     END-IF.
031700     IF EML-SUBJECT = SPACES
031800         MOVE "Unknown subject" TO EML-SUBJECT
031900     END-IF.
032000     IF EML-RECEIVED-TIME = SPACES
032100         MOVE "2000-01-01T00:00:00" TO EML-RECEIVED-TIME
032200     END-IF.
032300 D200-EXIT.
032400     EXIT.
032500*
032600 D300-UPSERT-EMAIL SECTION.
032700*
032800 D300-START.
032900     SET EML-IX TO 1.
033000     SEARCH WS-EMAIL-ENTRY
033100        AT END
033200           PERFORM D400-APPEND-EMAIL THRU D400-EXIT
033300        WHEN WS-EML-MESSAGE-ID (EML-IX) = EML-MESSAGE-ID
033400           PERFORM D500-REPLACE-EMAIL THRU D500-EXIT
033500     END-SEARCH.
033600 D300-EXIT.
033700     EXIT.
033800*
033900 D400-APPEND-EMAIL.
034000     ADD 1 TO WS-EMAIL-TABLE-COUNT.
034100     SET EML-IX TO WS-EMAIL-TABLE-COUNT.
034200     MOVE EML-MESSAGE-ID    TO WS-EML-MESSAGE-ID (EML-IX).
034300     MOVE EML-SENDER        TO WS-EML-SENDER     (EML-IX).
034400     MOVE EML-RECIPIENT     TO WS-EML-RECIPIENT  (EML-IX).
034500     MOVE EML-SUBJECT       TO WS-EML-SUBJECT    (EML-IX).
034600     MOVE EML-MESSAGE-BODY  TO WS-EML-MESSAGE-BODY (EML-IX).
034700     MOVE EML-RECEIVED-TIME TO WS-EML-RECEIVED-TIME (EML-IX).
034800     ADD 1 TO WS-STORED-NEW-COUNT.
034900 D400-EXIT.
035000     EXIT.
035100*
035200 D500-REPLACE-EMAIL.
035300     MOVE EML-SENDER        TO WS-EML-SENDER     (EML-IX).
035400     MOVE EML-RECIPIENT     TO WS-EML-RECIPIENT  (EML-IX).
035500     MOVE EML-SUBJECT       TO WS-EML-SUBJECT    (EML-IX).
035600     MOVE EML-MESSAGE-BODY  TO WS-EML-MESSAGE-BODY (EML-IX).
035700     MOVE EML-RECEIVED-TIME TO WS-EML-RECEIVED-TIME (EML-IX).
035800     ADD 1 TO WS-REPLACED-COUNT.
035900 D500-EXIT.
036000     EXIT.
036100*
036200*****************************************************************
036300*   E-SECTION  -  REWRITE THE EMAIL STORE FROM THE TABLE          *
036400*****************************************************************
036500*
036600 E100-WRITE-STORE-TABLE SECTION.
036700*
036800 E100-START.
036900     OPEN OUTPUT EMAIL-STORE-FILE.
037000     PERFORM E150-WRITE-ONE-RECORD THRU E150-EXIT
037100             VARYING EML-IX FROM 1 BY 1
037200             UNTIL EML-IX > WS-EMAIL-TABLE-COUNT.
037300     CLOSE EMAIL-STORE-FILE.
037400 E100-EXIT.
037500     EXIT.
037600*
037700 E150-WRITE-ONE-RECORD.
037800     MOVE WS-EML-MESSAGE-ID (EML-IX)    TO ESR-MESSAGE-ID.
037900     MOVE WS-EML-SENDER (EML-IX)        TO ESR-SENDER.
038000     MOVE WS-EML-RECIPIENT (EML-IX)     TO ESR-RECIPIENT.
038100     MOVE WS-EML-SUBJECT (EML-IX)       TO ESR-SUBJECT.
038200     MOVE WS-EML-MESSAGE-BODY (EML-IX)  TO ESR-MESSAGE-BODY.
038300     MOVE WS-EML-RECEIVED-TIME (EML-IX) TO ESR-RECEIVED-TIME.
038400     WRITE EMAIL-STORE-RECORD.
038500     DISPLAY "EMLINTK - STORED " ESR-MESSAGE-ID.
038600 E150-EXIT.
038700     EXIT.
038800*
038900*****************************************************************
039000*   F-SECTION  -  DISPLAY END-OF-RUN TOTALS                       *
039100*****************************************************************
039200*
039300 F100-DISPLAY-TOTALS SECTION.
039400*
039500 F100-START.
039600     DISPLAY "EMLINTK - INTAKE TOTALS".
039700     DISPLAY "  RECORDS READ      " WS-FEED-READ-COUNT.
039800     DISPLAY "  STORED NEW        " WS-STORED-NEW-COUNT.
039900     DISPLAY "  REPLACED          " WS-REPLACED-COUNT.
040000 F100-EXIT.
040100     EXIT.
