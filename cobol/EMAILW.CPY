000100*****************************************************************
000200*                                                               *
000300*            E M A I L   R E C O R D   W O R K   A R E A        *
000400*                                                               *
000500*****************************************************************
000600*
000700*    COPY EMAILW used by EMLINTK (intake feed / email store)
000800*    and EMLRULE (email store read).  One layout, two programs.
000900*
001000*    03/09/88   JRH  ENQ-1140  Original layout.
001100*    06/02/93   DPK  ENQ-1298  Widened EML-SUBJECT to 60, was 40.
001200*    04/05/01   MTC  ENQ-1455  Reviewed for trailing FILLER per
001300*                              shop standards - left without one,
001400*                              already full to the 395-byte
001500*                              EMLSTORE interchange width.
001600*
001700 01  EMAIL-RECORD.
001800     05  EML-MESSAGE-ID          PIC  X(16).
001900     05  EML-SENDER              PIC  X(50).
002000     05  EML-RECIPIENT           PIC  X(50).
002100     05  EML-SUBJECT             PIC  X(60).
002200     05  EML-MESSAGE-BODY        PIC  X(200).
002300     05  EML-RECEIVED-TIME       PIC  X(19).
