000100*****************************************************************
000200*                                                               *
000300*             R U L E   S E T   R E C O R D   A R E A           *
000400*                                                               *
000500*****************************************************************
000600*
000700*    COPY RULEW used by EMLRULE for the rule-set file.  One
000800*    physical 90-byte record, three overlaid views: the header
000900*    (1st record), the rule records (next RSH-RULE-COUNT), and
001000*    the action records (last RSH-ACTION-COUNT).  Which view is
001100*    current is a matter of which record number we are on, not
001200*    a tag byte on the record itself.
001300*
001400*    03/22/88   JRH  ENQ-1141  Original layout.
001500*
001600 01  RULE-SET-RECORD.
001700     03  RSR-HEADER-VIEW.
001800         05  RSH-RULE-PREDICATE      PIC  X(03).
001900         05  RSH-RULE-COUNT          PIC  9(02).
002000         05  RSH-ACTION-COUNT        PIC  9(02).
002100         05      FILLER              PIC  X(83).
002200     03  RSR-RULE-VIEW REDEFINES RSR-HEADER-VIEW.
002300         05  RSR-FIELD-NAME          PIC  X(13).
002400         05  RSR-PREDICATE           PIC  X(16).
002500         05  RSR-VALUE               PIC  X(60).
002600         05      FILLER              PIC  X(01).
002700     03  RSR-ACTION-VIEW REDEFINES RSR-HEADER-VIEW.
002800         05  RSA-ACTION-TYPE         PIC  X(15).
002900         05  RSA-FOLDER-NAME         PIC  X(30).
003000         05      FILLER              PIC  X(45).
