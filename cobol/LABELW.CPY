000100*****************************************************************
000200*                                                               *
000300*            L A B E L   C A T A L O G   W O R K   A R E A      *
000400*                                                               *
000500*****************************************************************
000600*
000700*    COPY LABELW used by EMLRULE for the label catalog file and
000800*    for the in-memory WS-LABEL-TABLE built from it.
000900*
001000*    03/22/88   JRH  ENQ-1141  Original layout.
001100*    04/05/01   MTC  ENQ-1456  Reviewed for trailing FILLER per
001200*                              shop standards - left without one,
001300*                              already full to the 40-byte
001400*                              LABELCAT width.
001500 01  LABEL-RECORD.
001600     05  LBL-LABEL-ID            PIC  X(10).
001700     05  LBL-LABEL-NAME          PIC  X(30).
