000100*****************************************************************
000200*                                                               *
000300*              A C T I O N   L O G   W O R K   A R E A          *
000400*                                                               *
000500*****************************************************************
000600*
000700*    COPY LOGW used by EMLRULE for the action log output file.
000800*
000900*    03/22/88   JRH  ENQ-1141  Original layout.
001000*    04/05/01   MTC  ENQ-1456  Reviewed for trailing FILLER per
001100*                              shop standards - left without one,
001200*                              already full to the 41-byte
001300*                              ACTLOG width.
001400 01  ACTION-LOG-RECORD.
001500     05  ALG-MESSAGE-ID          PIC  X(16).
001600     05  ALG-ACTION-TYPE         PIC  X(15).
001700     05  ALG-LABEL-ID            PIC  X(10).
